000100 IDENTIFICATION DIVISION.
000200*
000300*****************************************************************
000400*                                                               *
000500*   Program ID   : EZIAUD001                                   *
000600*   Program Name : Reply visibility audit - basic analysis     *
000700*   Summary      : Walks the work list of original-reply       *
000800*                  tweet IDs on REPLY-HEADERS-FILE.  For each   *
000900*                  one, finds the tweet on the user's own       *
001000*                  timeline (ORIGINAL-TWEETS-FILE) and the      *
001100*                  matching captured reply-page snapshot        *
001200*                  (REPLY-TWEETS-FILE), works out whether the   *
001300*                  reply is visible on the page and, if so,     *
001400*                  how it ranks against where recency and       *
001500*                  engagement alone would have put it.  One     *
001600*                  REPORT-ITEM row is produced per original      *
001700*                  reply, classified into one of the ten        *
001800*                  visibility/suppression statuses.  Feeds the  *
001900*                  audit-trail report the helpdesk team shows   *
002000*                  to customers who ask "why can't I see my     *
002100*                  reply any more".                             *
002200*                                                               *
002300*   FILES   USED : ORIGINAL-TWEETS-FILE   (Input)               *
002400*                  REPLY-HEADERS-FILE     (Input, work list)    *
002500*                  REPLY-TWEETS-FILE      (Input)               *
002600*                  REPORT-ITEMS-FILE      (Output)              *
002700*                                                               *
002800*   STATUSES      : CENSORED_HIDDEN, CENSORED_NOTFOUND,         *
002900*                  SUPPRESSED_NORMAL, SUPPRESSED_WORSE,         *
003000*                  SUPPRESSED_WORST, VISIBLE_BEST,              *
003100*                  VISIBLE_BETTER, VISIBLE_NORMAL,              *
003200*                  VISIBLE_WORSE, VISIBLE_WORST.                *
003300*                                                               *
003400*****************************************************************
003500*
003600*=================================================================
003700* CHANGE LOG
003800*-----------------------------------------------------------------
003900* DATE      BY   REQ NO    DESCRIPTION
004000*-----------------------------------------------------------------
004100* THE                                                             xxxxxxxx
004200* IN THE BODY TIES A SOURCE CHANGE BACK TO ITS REQUEST NUMBER -
004300* ENTRIES WITH NO TAG PREDATE THE CONVENTION AND ARE NOT MARKED
004400* IN THE BODY, THOUGH THE CODE THEY ADDED IS STILL THERE.
004500* 180494    JJN  AUD-010   FIRST WRITTEN - BASIC FOUND/NOT-FOUND
004600*                          CLASSIFICATION ONLY, NO ORDER COMPARE.
004700* 090595    JJN  AUD-021   ADDED INTERACTION-ORDER AND DATE-ORDER
004800*                          RE-SORTS AND THE FULL FOUND RULE SET.
004900* 030696    RFH  AUD-051   ADDED RI-PCT-VS-INTERACTION-ORDER AND
005000*                          RI-PCT-VS-DATE-ORDER TO THE REPORT -
005100*                          AUDIT TEAM WAS RECOMPUTING BY HAND.
005200* 141298    MLK  AUD-073   Y2K REVIEW OF ALL EZIAUD PROGRAMS - NO
005300*                          DATE-STRUCTURED FIELDS IN THIS RUN,
005400*                          TIME HELD AS RAW EPOCH INTEGER, NO
005500*                          CHANGE REQUIRED.
005600* 220901    RFH  AUD-099   WIDENED RI-TWEET-STATUS (SEE RPTITMRC) AUD-099 
005700*                          AND RAISED WS-CAP-MAX TO 500 - A LARGE AUD-099 
005800*                          PROMOTED TWEET OVERFLOWED THE OLD      AUD-099 
005900*                          200-ROW CAPTURED-ROW TABLE.            AUD-099 
006000* 110503    MLK  AUD-112   CORRECTED FLOOR-PERCENT HELPER - WAS   AUD-112 
006100*                          TRUNCATING TOWARD ZERO INSTEAD OF      AUD-112 
006200*                          FLOORING NEGATIVE COMPARED-TO VALUES.  AUD-112 
006300* 240705    RFH  AUD-131   FIXED LOOK-AHEAD BUFFER DESYNC - A     AUD-131 
006400*                          SKIPPED (NOT-ON-TIMELINE) HEADER OR A  AUD-131 
006500*                          WS-CAP-MAX CUTOFF LEFT RPTWEETS        AUD-131 
006600*                          POINTING AT A ROW STILL BELONGING TO   AUD-131 
006700*                          THE FINISHED PAGE, SO EVERY HEADER     AUD-131 
006800*                          AFTER THE FIRST ONE AFFECTED LOADED    AUD-131 
006900*                          ZERO CAPTURED ROWS.  ADDED 3250-SKIP-  AUD-131 
007000*                          CAPTURED-ROWS TO DRAIN THE REST OF     AUD-131 
007100*                          THE CURRENT PAGE IN BOTH CASES.        AUD-131 
007200* 120826    RFH  AUD-140   DROPPED COMP-3 ON ALL FIVE PAGE/TWEET  AUD-140 
007300*                          ID FIELDS (WS-OT-TWEET-ID AND FRIENDS) AUD-140 
007400*                          TO MATCH THE COPYBOOKS - SEE OTWEETRC. AUD-140 
007500*                          PROMOTED WS-RI-FILE-STATUS AND TEMP-   AUD-140 
007600*                          COUNTER TO STANDALONE 77-LEVELS.  SPLITAUD-140 
007700*                          4100 INTO 4100/4105 SO 3000 CAN RUN IT AUD-140 
007800*                          AS A PERFORM ... THRU RANGE.           AUD-140 
007900*-----------------------------------------------------------------
008000*
008100/
008200* DATE-COMPILED LEFT BLANK DELIBERATELY - THE COMPILER STAMPS IT
008300* AT EACH COMPILE, SAME AS EVERY OTHER EZI SYSTEMS BATCH PROGRAM.
008400 PROGRAM-ID. EZIAUD001.
008500 AUTHOR. J JENNER.
008600 INSTALLATION. EZI SYSTEMS LTD - APPLICATIONS GROUP.
008700 DATE-WRITTEN. 18-04-94.
008800 DATE-COMPILED.
008900 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
009000 ENVIRONMENT DIVISION.
009100* NO DMSII/RDB DATABASE ON THIS RUN - ALL FOUR FILES BELOW ARE
009200* PLAIN LINE-SEQUENTIAL, SO THE CONFIGURATION SECTION STAYS
009300* SHORT COMPARED TO THE SCREEN SUITE'S SQLCA-HEAVY PROGRAMS.
009400 CONFIGURATION SECTION.
009500*   SAME SOURCE/OBJECT PAIR AS THE REST OF THE EZIAUD SUITE -
009600*   THIS BATCH RUNS OVERNIGHT ON THE SAME VAX CLUSTER AS THE
009700*   SCREEN SUITE, NOT A SEPARATE BATCH MACHINE.
009800    SOURCE-COMPUTER. VAX-8650.
009900    OBJECT-COMPUTER. VAX-8650.
010000*   C01 IS CARRIED FOR THE SHOP'S STANDARD PRINTER-CONTROL
010100*   HABIT EVEN THOUGH THIS BATCH NEVER OPENS A PRINTER FILE -
010200*   THE LOWER-CASE-LETTERS CLASS IS THE ONE ACTUALLY USED, BY
010300*   8800-SCAN-QUALITY-TEXT.
010400    SPECIAL-NAMES.
010500        C01 IS TOP-OF-FORM
010600        CLASS LOWER-CASE-LETTERS IS "a" THRU "z".
010700/
010800 INPUT-OUTPUT SECTION.
010900 FILE-CONTROL.
011000*   FOUR LINE-SEQUENTIAL FILES, FILE STATUS CHECKED ON EVERY
011100*   OPEN/READ/WRITE - SEE THE 9900-EXIT NOTE AT THE FOOT OF THE
011200*   PROCEDURE DIVISION.
011300*   TIMELINE, LOADED WHOLESALE BEFORE THE MAIN LOOP STARTS.
011400    SELECT ORIGINAL-TWEETS-FILE  ASSIGN TO "ORIGTWTS"
011500        ORGANIZATION IS LINE SEQUENTIAL
011600        FILE STATUS IS WS-OT-FILE-STATUS.
011700*   WORK LIST - ONE ROW PER ORIGINAL REPLY TO BE AUDITED.
011800    SELECT REPLY-HEADERS-FILE    ASSIGN TO "RPHEADRS"
011900        ORGANIZATION IS LINE SEQUENTIAL
012000        FILE STATUS IS WS-RPH-FILE-STATUS.
012100*   CAPTURED SNAPSHOT - READ AHEAD, CONTIGUOUS BY PAGE ID.
012200    SELECT REPLY-TWEETS-FILE     ASSIGN TO "RPTWEETS"
012300        ORGANIZATION IS LINE SEQUENTIAL
012400        FILE STATUS IS WS-RPT-FILE-STATUS.
012500*   OUTPUT - THE AUDIT TRAIL ITSELF, ONE ROW PER HEADER FOUND.
012600    SELECT REPORT-ITEMS-FILE     ASSIGN TO "RPTITEMS"
012700        ORGANIZATION IS LINE SEQUENTIAL
012800        FILE STATUS IS WS-RI-FILE-STATUS.
012900/
013000 DATA DIVISION.
013100 FILE SECTION.
013200* FOUR FDS, EACH A SINGLE COPY MEMBER - RECORD LAYOUTS ARE KEPT
013300* IN THEIR OWN COPYBOOKS RATHER THAN INLINE, THE SAME WAY THE
013400* SCREEN SUITE PULLS ITS EZITRAK_CDD.xxx_REC COPIES.
013500* THE USER'S OWN TIMELINE - LOADED WHOLESALE, SEE 1100.
013600* SMALL ENOUGH TO SIT ENTIRELY IN TBL-ORIGINAL-TWEET FOR THE
013700* WHOLE RUN, SO THE FD ITSELF IS ONLY EVER READ, NEVER RE-READ.
013800 FD  ORIGINAL-TWEETS-FILE
013900    LABEL RECORD IS STANDARD.
014000    COPY OTWEETRC.
014100*
014200* WORK LIST OF ORIGINAL-REPLY TWEET IDS TO AUDIT - ONE ROW
014300* PER ORIGINAL REPLY, DRIVES THE MAIN LOOP.  NOT NECESSARILY IN
014400* TIMELINE ORDER, WHICH IS WHY THE TIMELINE HAS TO BE LOADED
014500* WHOLESALE RATHER THAN READ IN STEP WITH THIS FILE.
014600 FD  REPLY-HEADERS-FILE
014700    LABEL RECORD IS STANDARD.
014800    COPY RPHDRREC.
014900*
015000* CAPTURED REPLY-PAGE SNAPSHOT, CONTIGUOUS BY PAGE ID - READ
015100* AHEAD ONE ROW AT A TIME INTO WS-RPT-BUFFER, SEE 1300.  NEVER
015200* RE-READ ONCE PAST - THIS IS A STRICT FORWARD-ONLY PASS.
015300 FD  REPLY-TWEETS-FILE
015400    LABEL RECORD IS STANDARD.
015500    COPY RPTWEETC.
015600*
015700* ONE OUTPUT ROW PER HEADER FOUND ON THE TIMELINE - THE WHOLE
015800* REPORTING SURFACE OF THIS BATCH, SEE 6000.  NO PRINT LINES,
015900* NO REPORT WRITER - THE FLAT FILE ITSELF IS THE DELIVERABLE.
016000 FD  REPORT-ITEMS-FILE
016100    LABEL RECORD IS STANDARD.
016200    COPY RPTITMRC.
016300*
016400* ---------------------------------------------------------------
016500* SUBSCRIPT VS INDEX - WS-OT-IX AND WS-CAP-IX ARE INDEX-NAMES
016600* (INDEXED BY ON THEIR OCCURS CLAUSES) BECAUSE THEY ARE SET ONCE
016700* BY A PERFORM VARYING AND THEN HELD ACROSS SEVERAL PARAGRAPHS;
016800* SUB1/SUB2 ARE PLAIN COMP SUBSCRIPTS BECAUSE THEY ARE REUSED BY
016900* A DIFFERENT LOOP ON EVERY OTHER PERFORM.  NEITHER KIND IS USED
017000* AS ARGUMENTS TO THE OTHER'S TABLE WITHOUT AN EXPLICIT MOVE.
017100* ---------------------------------------------------------------
017200/
017300 WORKING-STORAGE SECTION.
017400* ---------------------------------------------------------------
017500* WORKING STORAGE IS ALL HELD IN CORE FOR THE WHOLE RUN - NO
017600* CALLED SUBPROGRAMS, NO LINKAGE SECTION.  GROUPED ROUGHLY IN
017700* THE ORDER THE PROCEDURE DIVISION FIRST TOUCHES EACH GROUP,
017800* FILE STATUS/SWITCHES FIRST, RUN COUNTS LAST.
017900*
018000* PREFIXES - WS- FOR SINGLE FIELDS AND SMALL GROUPS, TBL- FOR
018100* ANYTHING WITH AN OCCURS CLAUSE.  NO LK- PREFIX ANYWHERE SINCE
018200* THIS PROGRAM HAS NO LINKAGE SECTION TO DISTINGUISH FROM.
018300* ---------------------------------------------------------------
018400*
018500* ---------------------------------------------------------------
018600* FILE STATUS AND END-OF-FILE SWITCHES
018700* ---------------------------------------------------------------
018800* ORIGTWTS STATUS - CHECKED AFTER EVERY OPEN/READ IN 1000/1110.
018900 01  WS-OT-FILE-STATUS                   PIC X(2).
019000     88  WS-OT-STATUS-OK                 VALUE "00".
019100     88  WS-OT-STATUS-EOF                VALUE "10".
019200* RPHEADRS STATUS - CHECKED AFTER EVERY OPEN/READ IN 1000/1200.
019300 01  WS-RPH-FILE-STATUS                  PIC X(2).
019400     88  WS-RPH-STATUS-OK                VALUE "00".
019500     88  WS-RPH-STATUS-EOF                VALUE "10".
019600* RPTWEETS STATUS - CHECKED AFTER EVERY OPEN/READ IN 1000/1300.
019700 01  WS-RPT-FILE-STATUS                  PIC X(2).
019800     88  WS-RPT-STATUS-OK                VALUE "00".
019900     88  WS-RPT-STATUS-EOF                VALUE "10".
020000* RPTITEMS STATUS - CHECKED ON OPEN AND EVERY WRITE IN 6000 - NO
020100* "10" 88-LEVEL BELOW, THIS FILE IS NEVER READ.  STANDALONE 77 -
020200* NOT PART OF ANY RECORD, SO IT GETS ITS OWN LEVEL NUMBER RATHER
020300* THAN THE 01 USED BY THE OTHER THREE FILE-STATUS FIELDS ABOVE.
020400 77  WS-RI-FILE-STATUS                   PIC X(2).
020500     88  WS-RI-STATUS-OK                  VALUE "00".
020600*
020700* EOF SWITCH FOR THE TIMELINE LOAD LOOP IN 1100/1120.
020800 01  WS-OT-EOF-SW                        PIC X VALUE "N".
020900     88  WS-OT-EOF                       VALUE "Y".
021000* EOF SWITCH DRIVING THE WHOLE MAIN-PARA LOOP - SET BY 1200.
021100 01  WS-RPH-EOF-SW                       PIC X VALUE "N".
021200     88  WS-RPH-EOF                       VALUE "Y".
021300* EOF SWITCH FOR THE REPLY-TWEETS LOOK-AHEAD READ IN 1300.
021400 01  WS-RPT-EOF-SW                       PIC X VALUE "N".
021500     88  WS-RPT-EOF                       VALUE "Y".
021600* "Y" WHILE WS-RPT-BUFFER HOLDS AN UNCONSUMED ROW - SET "N" ONCE
021700* 1300 HITS END OF FILE ON REPLY-TWEETS-FILE.
021800 01  WS-RPT-PENDING-SW                   PIC X VALUE "N".
021900     88  WS-RPT-PENDING                   VALUE "Y".
022000/
022100* ---------------------------------------------------------------
022200* IN-MEMORY TIMELINE TABLE (LOADED ONCE FROM ORIGINAL-TWEETS-FILE)
022300* ---------------------------------------------------------------
022400* 5000 COVERS ONE DAY'S WORTH OF ORIGINAL TWEETS ON THE BUSIEST
022500* ACCOUNT ON FILE AS OF AUD-099 - 1100 STOPS LOADING AT WS-OT-MAX
022600* RATHER THAN OVERRUN THE TABLE ON AN OVERSIZE TIMELINE.
022700 01  TBL-ORIGINAL-TWEET.
022800     05 WS-OT-COUNT PIC S9(5) COMP VALUE ZERO.
022900     05 WS-OT-MAX PIC S9(5) COMP VALUE 5000.
023000     05  FILLER                          PIC X(4).
023100     05  WS-OT-ENTRY OCCURS 1 TO 5000 TIMES
023200                      DEPENDING ON WS-OT-COUNT
023300                      INDEXED BY WS-OT-IX.
023400*        MATCHED AGAINST RPH-PAGE-ID BY 7110 - THE "PAGE ID"
023500*        ON A HEADER ROW IS THE ORIGINAL TWEET'S OWN ID.
023600         10  WS-OT-TWEET-ID              PIC S9(18).
023700         10  WS-OT-TWEET-TIME            PIC S9(10).
023800*        SCANNED BY 8800 FOR A "LOW" MARKER ONCE THIS ENTRY'S
023900*        OWN ROW IS FOUND AMONG THE CAPTURED ROWS.
024000         10  WS-OT-TWEET-QUALITY         PIC X(20).
024100         10  WS-OT-REPLY-COUNT           PIC S9(9).
024200         10  WS-OT-RETWEET-COUNT         PIC S9(9).
024300         10  WS-OT-FAVORITE-COUNT        PIC S9(9).
024400/
024500* ---------------------------------------------------------------
024600* CAPTURED ROWS FOR THE REPLY PAGE CURRENTLY BEING PROCESSED
024700* ---------------------------------------------------------------
024800 01  TBL-CAPTURED-ROWS.
024900     05 WS-CAP-COUNT PIC S9(4) COMP VALUE ZERO.
025000     05  WS-CAP-MAX                      PIC S9(4) COMP VALUE 500.
025100     05  FILLER                          PIC X(4).
025200     05  WS-CAP-ENTRY OCCURS 1 TO 500 TIMES
025300                      DEPENDING ON WS-CAP-COUNT
025400                      INDEXED BY WS-CAP-IX.
025500         10  WS-CAP-TWEET-ID             PIC S9(18).
025600         10  WS-CAP-TIME                 PIC S9(10).
025700         10  WS-CAP-REPLY-COUNT          PIC S9(9).
025800         10  WS-CAP-RETWEET-COUNT        PIC S9(9).
025900         10  WS-CAP-FAVORITE-COUNT       PIC S9(9).
026000*        4 X REPLY + 2 X RETWEET + FAVORITE - COMPUTED ONCE BY
026100*        3210 AS EACH ROW IS STORED.
026200         10  WS-CAP-SCORE                PIC S9(11) COMP.
026300*
026400* LOOK-AHEAD BUFFER - ONE REPLY-PAGE-TWEET ROW READ AHEAD OF THE
026500* GROUP CURRENTLY BEING LOADED, SO WE CAN SEE THE PAGE-ID CHANGE.
026600 01  WS-RPT-BUFFER.
026700*    COMPARED AGAINST WS-CURR-PAGE-ID BY 3200/3210/3250 TO
026800*    TELL WHETHER THE BUFFER IS STILL ON THIS HEADER'S PAGE.
026900     05  WS-RPT-BUF-PAGE-ID              PIC S9(18).
027000     05  WS-RPT-BUF-TWEET-ID             PIC S9(18).
027100     05  WS-RPT-BUF-TIME                 PIC S9(10).
027200     05  WS-RPT-BUF-REPLY-COUNT          PIC S9(9).
027300     05  WS-RPT-BUF-RETWEET-COUNT        PIC S9(9).
027400     05  WS-RPT-BUF-FAVORITE-COUNT       PIC S9(9).
027500     05  FILLER                          PIC X(4).
027600/
027700* ---------------------------------------------------------------
027800* WORK TABLES USED TO BUILD THE TWO RE-SORTED COPIES OF THE
027900* CAPTURED ROWS (INTERACTION ORDER, DATE ORDER).  EACH ENTRY
028000* CARRIES THE SORT KEY PLUS THE ORIGINAL SUBSCRIPT IN
028100* WS-CAP-ENTRY, SO THE SORT NEVER TOUCHES THE CAPTURED ROWS
028200* THEMSELVES - A SEPARATE COPY KEEPS THE ORIGINAL PAGE ORDER SAFE.
028300* ---------------------------------------------------------------
028400 01  TBL-INTERACTION-WORK.
028500     05 WS-IOW-COUNT PIC S9(4) COMP VALUE ZERO.
028600     05  FILLER                          PIC X(4).
028700     05  WS-IOW-ENTRY OCCURS 1 TO 500 TIMES
028800                      DEPENDING ON WS-IOW-COUNT
028900                      INDEXED BY WS-IOW-IX.
029000         10  WS-IOW-KEY                  PIC S9(11) COMP.
029100         10  WS-IOW-ORIG-IX               PIC S9(4) COMP.
029200*
029300 01  TBL-DATE-WORK.
029400     05 WS-DOW-COUNT PIC S9(4) COMP VALUE ZERO.
029500     05  FILLER                          PIC X(4).
029600     05  WS-DOW-ENTRY OCCURS 1 TO 500 TIMES
029700                      DEPENDING ON WS-DOW-COUNT
029800                      INDEXED BY WS-DOW-IX.
029900         10  WS-DOW-KEY                  PIC S9(10) COMP.
030000         10  WS-DOW-ORIG-IX               PIC S9(4) COMP.
030100/
030200* ---------------------------------------------------------------
030300* PER-HEADER WORKING FIELDS
030400* ---------------------------------------------------------------
030500 01  WS-CURRENT-HEADER.
030600*    COPY OF RPH-PAGE-ID FOR THE HEADER BEING WORKED - ALSO
030700*    THE ORIGINAL TWEET'S OWN ID, SEE THE RECORD LAYOUT NOTE.
030800     05  WS-CURR-PAGE-ID                 PIC S9(18).
030900*    COPY OF RPH-NUM-REPLIES - THE DENOMINATOR FOR BOTH
031000*    3300'S FLOOR-PERCENT METRICS.
031100     05  WS-CURR-NUM-REPLIES             PIC S9(9).
031200*    COPY OF RPH-COMPLETE - DRIVES THE FIRST TEST IN
031300*    5900-CLASSIFY-NOT-FOUND.
031400     05  WS-CURR-COMPLETE                PIC X(1).
031500     05  FILLER                          PIC X(4).
031600*
031700 01  WS-METRICS.
031800*    SET BY 3300 - CAPTURED REPLIES NEWER THAN THE ORIGINAL.
031900     05  WS-NUM-NEWER-TWEETS             PIC S9(9)  COMP.
032000*    SET BY 3300 - WS-NUM-NEWER-TWEETS AS A FLOOR PERCENT OF
032100*    RPH-NUM-REPLIES.
032200     05  WS-PERCENT-NEWER-TWEETS         PIC S9(3)  COMP.
032300*    SET BY 3300 - CAPTURED ROW COUNT AS A FLOOR PERCENT OF
032400*    RPH-NUM-REPLIES.
032500     05  WS-PERCENT-COMPLETE             PIC S9(3)  COMP.
032600*    SET BY 7100 - ORIGINAL TWEET LOCATED ON THE TIMELINE.
032700     05  WS-TIMELINE-FOUND-SW            PIC X VALUE "N".
032800         88  WS-TIMELINE-FOUND           VALUE "Y".
032900*    SET BY 7200 - THE ORIGINAL TWEET'S OWN ROW WAS ITSELF
033000*    FOUND AMONG THE CAPTURED ROWS FOR THIS PAGE.
033100     05  WS-FOUND-SW                     PIC X VALUE "N".
033200         88  WS-FOUND                    VALUE "Y".
033300*    SET BY 7210 - 1-BASED POSITION IN CAPTURE ORDER.
033400     05 WS-PAGE-ORDER PIC S9(4) COMP VALUE ZERO.
033500*    SET BY 4100/4120 - 1-BASED RANK BY INTERACTION SCORE.
033600     05 WS-INTERACTION-ORDER PIC S9(4) COMP VALUE ZERO.
033700*    SET BY 4200/4220 - 1-BASED RANK BY CAPTURE TIME.
033800     05 WS-DATE-ORDER PIC S9(4) COMP VALUE ZERO.
033900*    SET BY 4300 - HOW FAR PAGE-ORDER DRIFTED FROM
034000*    INTERACTION-ORDER.
034100     05 WS-PCT-VS-INTERACTION-ORDER PIC S9(4) COMP VALUE ZERO.
034200*    SET BY 4300 - HOW FAR PAGE-ORDER DRIFTED FROM DATE-ORDER.
034300     05 WS-PCT-VS-DATE-ORDER PIC S9(4) COMP VALUE ZERO.
034400*    SET BY 7210 - COPY OF THE TIMELINE ENTRY'S QUALITY TEXT,
034500*    SCANNED BY 8800 IN 4900-CLASSIFY-FOUND.
034600     05  WS-FOUND-TWEET-QUALITY          PIC X(20).
034700*    SET BY 7110 - SUBSCRIPT OF THE ORIGINAL TWEET IN
034800*    TBL-ORIGINAL-TWEET, USED BY 3310 FOR THE TIME COMPARE.
034900     05  WS-OT-FOUND-IX                  PIC S9(5) COMP.
035000     05  FILLER                          PIC X(4).
035100/
035200* ---------------------------------------------------------------
035300* GENERIC FLOOR-PERCENT HELPER WORK AREA (8700-COMPUTE-FLOOR-PCT)
035400* ---------------------------------------------------------------
035500 01  WS-FLOOR-PCT-WORK.
035600*    CALLER LOADS NUMERATOR AND DENOMINATOR BEFORE THE PERFORM,
035700*    READS WS-FP-RESULT BACK AFTERWARD - SCALED/REMAINDER ARE
035800*    INTERNAL TO 8700 AND NOT MEANT TO BE READ BY CALLERS.
035900     05  WS-FP-NUMERATOR                 PIC S9(9)  COMP.
036000     05  WS-FP-DENOMINATOR               PIC S9(9)  COMP.
036100     05  WS-FP-SCALED                    PIC S9(11) COMP.
036200     05  WS-FP-REMAINDER                 PIC S9(11) COMP.
036300     05  WS-FP-RESULT                    PIC S9(9)  COMP.
036400     05  FILLER                          PIC X(4).
036500*
036600* ---------------------------------------------------------------
036700* QUALITY-TEXT SCAN WORK AREA (8800-SCAN-QUALITY-TEXT)
036800* ---------------------------------------------------------------
036900 01  WS-QUALITY-SCAN-WORK.
037000*    MOVED IN FROM WS-FOUND-TWEET-QUALITY BY 4900, FOLDED TO
037100*    LOWER CASE IN PLACE (WHEN NEEDED) BY 8800.
037200     05  WS-QUALITY-LOWER                PIC X(20).
037300     05  WS-QUALITY-HIDDEN-SW            PIC X VALUE "N".
037400         88  WS-QUALITY-HIDDEN           VALUE "Y".
037500     05  WS-QUALITY-SCAN-IX              PIC S9(4) COMP.
037600     05  FILLER                          PIC X(4).
037700*
037800* HOLDS THE CLASSIFICATION RESULT UNTIL 6000-WRITE-REPORT-ITEM
037900* MOVES THE WHOLE REPORT-ITEM-REC TOGETHER - KEEPS THE RULE-SET
038000* PARAGRAPHS FROM TOUCHING THE OUTPUT RECORD DIRECTLY.
038100 01  WS-TWEET-STATUS                     PIC X(20).
038200*    FOUND, QUALITY TEXT MATCHED "LOW" - REPLY ITSELF WAS
038300*    TAKEN DOWN BY THE PLATFORM, NOT JUST RANKED LOW.
038400     88  WS-STATUS-CENSORED-HIDDEN
038500                     VALUE "CENSORED_HIDDEN     ".
038600*    NOT FOUND, AND THE CAPTURE RUN SAW THE WHOLE PAGE
038700*    (RPH-COMPLETE = "Y") - THE ROW IS GENUINELY GONE.
038800     88  WS-STATUS-CENSORED-NOTFOUND
038900                     VALUE "CENSORED_NOTFOUND   ".
039000*    NOT FOUND, CAPTURE RUN STOPPED EARLY, BUT BOTH PERCENT-
039100*    COMPLETE METRICS ARE STILL UNDER 30 - LIKELY JUST A SHORT
039200*    CAPTURE, NOT SUPPRESSION.
039300     88  WS-STATUS-SUPPRESSED-NORMAL
039400                     VALUE "SUPPRESSED_NORMAL   ".
039500*    NOT FOUND, CAPTURE STOPPED EARLY, METRICS UNDER 70 -
039600*    MODERATE SUSPICION OF SUPPRESSION.
039700     88  WS-STATUS-SUPPRESSED-WORSE
039800                     VALUE "SUPPRESSED_WORSE    ".
039900*    NOT FOUND, CAPTURE STOPPED EARLY, METRICS 70 OR OVER -
040000*    STRONG SUSPICION THE REPLY WAS SUPPRESSED FROM THE PAGE.
040100     88  WS-STATUS-SUPPRESSED-WORST
040200                     VALUE "SUPPRESSED_WORST    ".
040300*    FOUND, CLEAN QUALITY TEXT, WITHIN THE TOP TWO CAPTURED
040400*    POSITIONS - AS VISIBLE AS A REPLY CAN BE.
040500     88  WS-STATUS-VISIBLE-BEST
040600                     VALUE "VISIBLE_BEST        ".
040700*    FOUND, RANKED MORE THAN 50 PERCENT BETTER THAN BOTH THE
040800*    INTERACTION AND DATE ORDER WOULD PREDICT - PROMOTED.
040900     88  WS-STATUS-VISIBLE-BETTER
041000                     VALUE "VISIBLE_BETTER      ".
041100*    FOUND, RANKED AT OR ABOVE WHAT INTERACTION AND DATE ORDER
041200*    WOULD PREDICT - RANKED ON ITS OWN MERITS.
041300     88  WS-STATUS-VISIBLE-NORMAL
041400                     VALUE "VISIBLE_NORMAL      ".
041500*    FOUND, RANKED UP TO 50 PERCENT WORSE THAN PREDICTED -
041600*    MILD DOWN-RANKING.
041700     88  WS-STATUS-VISIBLE-WORSE
041800                     VALUE "VISIBLE_WORSE       ".
041900*    FOUND, RANKED MORE THAN 50 PERCENT WORSE THAN PREDICTED -
042000*    HEAVY DOWN-RANKING SHORT OF OUTRIGHT SUPPRESSION.
042100     88  WS-STATUS-VISIBLE-WORST
042200                     VALUE "VISIBLE_WORST       ".
042300*
042400* REFERENCE TABLE OF QUALITY MARKERS - SEE BUSINESS RULE
042500* "QUALITY-SUBSTRING MATCHING" - ONLY "LOW" DRIVES A BRANCH IN
042600* THIS BATCH, THE OTHERS ARE CARRIED FOR COMPLETENESS.
042700 01  TBL-QUALITY-MARKERS.
042800*    FOUR FIXED ENTRIES, BUILT ONCE BY 1010 - NOT LOADED FROM
042900*    ANY FILE, SO NO OCCURS DEPENDING ON CLAUSE IS NEEDED.
043000     05  WS-QM-ENTRY OCCURS 4 TIMES.
043100*        THE SUBSTRING LOOKED FOR, FOLDED TO LOWER CASE THE
043200*        SAME WAY WS-QUALITY-LOWER IS.
043300         10  WS-QM-MARKER                PIC X(7).
043400*        "Y" IF A MATCH ON THIS MARKER MEANS THE REPLY WAS
043500*        TAKEN DOWN RATHER THAN MERELY RANKED LOW.
043600         10  WS-QM-CENSORED-SW           PIC X.
043700             88  WS-QM-CENSORED           VALUE "Y".
043800         10  FILLER                      PIC X(2).
043900/
044000* ---------------------------------------------------------------
044100* SORT / SEARCH LOOP CONTROL (COMP, PER SHOP HABIT)
044200* ---------------------------------------------------------------
044300 01  WS-SUBSCRIPTS.
044400*    SHARED ACROSS EVERY TABLE-WALKING PARAGRAPH IN THE
044500*    PROGRAM - NOT RESERVED TO ANY ONE TABLE, SO NOTHING HOLDS
044600*    A SUB1/SUB2 VALUE ACROSS A PERFORM OF A DIFFERENT LOOP.
044700*    MAIN SUBSCRIPT - USED BY 3310, 4110/4120, 4210/4220, 7200/
044800*    7210 AND BOTH SORT SERIES.
044900     05  SUB1                            PIC S9(4) COMP.
045000*    SECOND SUBSCRIPT - RESERVED FOR ANY FUTURE NESTED-TABLE
045100*    WALK, NOT CURRENTLY USED BY THIS BATCH.
045200     05  SUB2                            PIC S9(4) COMP.
045300*    SET "Y" BY 8120/8220 WHENEVER A PASS MOVES A PAIR - TESTED
045400*    BY THE PERFORM UNTIL IN 8100/8200.
045500     05  WS-SWAP-SW                      PIC X.
045600         88  WS-SWAP-MADE                VALUE "Y".
045700*    SCRATCH PAIR USED TO SWAP TWO ADJACENT WORK-TABLE ENTRIES
045800*    IN 8120/8220 - NOT MEANINGFUL OUTSIDE THOSE TWO PARAGRAPHS.
045900     05  WS-TEMP-KEY                     PIC S9(11) COMP.
046000     05  WS-TEMP-ORIG-IX                 PIC S9(4) COMP.
046100     05  FILLER                          PIC X(4).
046200*
046300* ---------------------------------------------------------------
046400* RUN COUNTS - DISPLAYED AT FINALISATION FOR THE OPERATOR LOG
046500* ---------------------------------------------------------------
046600 01  WS-RUN-COUNTS.
046700*    DISPLAYED BY 8900-FINALISATION - HEADERS-READ SHOULD EQUAL
046800*    ITEMS-WRITTEN PLUS SKIPPED-NOT-ON-FILE ON EVERY RUN.
046900*    INCREMENTED BY 1200 ON EVERY NON-EOF READ OF RPHEADRS.
047000     05 WS-HEADERS-READ-CT PIC S9(7) COMP VALUE ZERO.
047100*    INCREMENTED BY 6000 AFTER EVERY SUCCESSFUL WRITE.
047200     05 WS-ITEMS-WRITTEN-CT PIC S9(7) COMP VALUE ZERO.
047300*    INCREMENTED BY 3000'S ELSE BRANCH - ORIGINAL NOT ON TIMELINE.
047400     05 WS-SKIPPED-NOT-ON-FILE-CT PIC S9(7) COMP VALUE ZERO.
047500     05  FILLER                          PIC X(4).
047600*
047700*
047800* RUNAWAY-LOOP SAFETY VALVE - SAME IDEA AS THE OLD DISTRIBUTOR-
047900* PARA GUARD IN THE SCREEN SUITE, RESTATED FOR THE HEADER LOOP.
048000* TRIPS IF 2000-PROCESS-HEADERS SOMEHOW NEVER SEES WS-RPH-EOF.
048100* ANOTHER STANDALONE 77 - NOT FIELD OF ANY RECORD, SAME REASON
048200* AS WS-RI-FILE-STATUS ABOVE.
048300 77  TEMP-COUNTER                        PIC S9(9) COMP.
048400/
048500 PROCEDURE DIVISION.
048600* ---------------------------------------------------------------
048700* PARAGRAPH-NUMBER SERIES - SAME HOUSE HABIT AS THE SCREEN SUITE,
048800* RESTATED FOR A BATCH PROGRAM WITH NO MAP OR SECTION TO DRIVE IT.
048900*   1000s - OPEN/LOAD/PRIME, ONE-TIME SETUP BEFORE THE MAIN LOOP.
049000*   2000s - THE MAIN LOOP ITSELF, ONE HEADER PER PASS.
049100*   3000s - PER-HEADER GATE, CAPTURED-ROW LOAD/DRAIN, BASIC
049200*           METRICS.
049300*   4000s - RE-SORT SERIES AND THE ORDER-PERCENT COMPARISONS.
049400*   5000s - NOT-FOUND RULE LADDER.
049500*   6000s - REPORT-ITEM ASSEMBLY AND WRITE.
049600*   7000s - TABLE-SEARCH HELPERS (TIMELINE, CAPTURED ROWS).
049700*   8000s - GENERIC HELPERS (SORT PASSES, FLOOR-PERCENT, QUALITY-
049800*           TEXT SCAN, RUN CLOSE).
049900*   9000s - COMMON EXIT.
050000* ---------------------------------------------------------------
050100*
050200* ---------------------------------------------------------------
050300* DRIVER PARAGRAPH.  OPEN/LOAD, WORK THE REPLY-PAGE-HEADER WORK
050400* LIST ONE HEADER AT A TIME UNTIL THE FILE IS EXHAUSTED, CLOSE
050500* DOWN, EXIT.  NO OTHER PARAGRAPH IS PERFORMED DIRECTLY FROM
050600* HERE EXCEPT THROUGH THIS THREE-STEP SHAPE - KEEPS THE OVERALL
050700* BATCH FLOW READABLE FROM ONE SCREEN OF SOURCE.
050800* ---------------------------------------------------------------
050900 MAIN-PARA.
051000    PERFORM 1000-INITIALISATION.
051100
051200    PERFORM 2000-PROCESS-HEADERS UNTIL WS-RPH-EOF.
051300
051400    PERFORM 8900-FINALISATION.
051500
051600    GO TO 9900-EXIT.
051700*
051800* ---------------------------------------------------------------
051900* RUN-OPEN PARAGRAPH.  COUNTS AND SWITCHES TO ZERO, THE FOUR
052000* FILES OPENED IN FIXED ORDER (TIMELINE, WORK LIST, CAPTURED
052100* ROWS, REPORT OUTPUT), EVERY OPEN STATUS-CHECKED THE SAME WAY
052200* AS EVERY READ/WRITE IN THIS PROGRAM - GO TO 9900-EXIT ON
052300* ANYTHING OTHER THAN "00".  PRIMES THE WORK LIST AND THE
052400* REPLY-TWEETS LOOK-AHEAD BUFFER SO 2000-PROCESS-HEADERS CAN
052500* START COLD ON ITS FIRST PERFORM.
052600* ---------------------------------------------------------------
052700 1000-INITIALISATION.
052800    MOVE ZERO TO WS-OT-COUNT.
052900    MOVE ZERO TO WS-HEADERS-READ-CT.
053000    MOVE ZERO TO WS-ITEMS-WRITTEN-CT.
053100    MOVE ZERO TO WS-SKIPPED-NOT-ON-FILE-CT.
053200    MOVE ZERO TO TEMP-COUNTER.
053300    PERFORM 1010-BUILD-QUALITY-MARKERS.
053400
053500*   TIMELINE - LOADED WHOLESALE BELOW, IN PAGE-ID ORDER AS IT
053600*   SITS ON ORIGTWTS.
053700    OPEN INPUT  ORIGINAL-TWEETS-FILE.
053800    IF NOT WS-OT-STATUS-OK
053900        DISPLAY "OPEN ORIGTWTS NG STATUS=" WS-OT-FILE-STATUS
054000        GO TO 9900-EXIT
054100    END-IF.
054200
054300*   WORK LIST DRIVING THE MAIN LOOP - ONE ROW PER ORIGINAL REPLY.
054400    OPEN INPUT  REPLY-HEADERS-FILE.
054500    IF NOT WS-RPH-STATUS-OK
054600        DISPLAY "OPEN REPLY-HEADERS NG STATUS=" WS-RPH-FILE-STATUS
054700        GO TO 9900-EXIT
054800    END-IF.
054900
055000*   CAPTURED REPLY-PAGE SNAPSHOT - READ AHEAD, GROUPED BY
055100*   RPT-PAGE-ID, SEE THE FILES SECTION NOTE ON SEQUENCE.
055200    OPEN INPUT  REPLY-TWEETS-FILE.
055300    IF NOT WS-RPT-STATUS-OK
055400        DISPLAY "OPEN REPLY-TWEETS NG STATUS=" WS-RPT-FILE-STATUS
055500        GO TO 9900-EXIT
055600    END-IF.
055700
055800*   ONE OUTPUT ROW PER HEADER THAT WAS FOUND ON THE TIMELINE.
055900    OPEN OUTPUT REPORT-ITEMS-FILE.
056000    IF NOT WS-RI-STATUS-OK
056100        DISPLAY "OPEN REPORT-ITEMS NG STATUS=" WS-RI-FILE-STATUS
056200        GO TO 9900-EXIT
056300    END-IF.
056400
056500    PERFORM 1100-LOAD-TIMELINE-TABLE.
056600
056700*   PRIME THE WORK LIST AND THE LOOK-AHEAD BUFFER BEFORE THE
056800*   MAIN LOOP TAKES OVER.
056900    PERFORM 1200-READ-HEADER.
057000    PERFORM 1300-READ-REPLY-TWEET.
057100*
057200* ---------------------------------------------------------------
057300* BUILDS TBL-QUALITY-MARKERS FRESH EVERY RUN RATHER THAN CARRYING
057400* IT AS FILE/VALUE CLAUSES ON THE 01 - ONLY FOUR ENTRIES, AND THE
057500* CENSORED-SW COLUMN IS EASIER TO SEE HERE, NEXT TO THE MARKER,
057600* THAN IN A VALUE LIST ON THE DATA DIVISION ITEM ITSELF.
057700* ---------------------------------------------------------------
057800 1010-BUILD-QUALITY-MARKERS.
057900*   "HIGH" QUALITY TEXT IS NOT CENSORED - CARRIED ONLY SO THE
058000*   TABLE STAYS A COMPLETE REFERENCE OF WHAT THE SCRAPE FEED
058100*   CAN DELIVER IN THIS COLUMN.
058200    MOVE "HIGH   " TO WS-QM-MARKER (1).
058300    MOVE "N"       TO WS-QM-CENSORED-SW (1).
058400*   "LOW" IS THE ONLY MARKER THIS BATCH ACTUALLY BRANCHES ON -
058500*   SEE 8800-SCAN-QUALITY-TEXT.
058600    MOVE "LOW    " TO WS-QM-MARKER (2).
058700    MOVE "Y"       TO WS-QM-CENSORED-SW (2).
058800*   "ABUSIVE" AND "UNKNOWN" ARE CARRIED FOR COMPLETENESS ONLY -
058900*   NO BRANCH IN THIS BATCH TESTS FOR THEM.
059000    MOVE "ABUSIVE" TO WS-QM-MARKER (3).
059100    MOVE "Y"       TO WS-QM-CENSORED-SW (3).
059200    MOVE "UNKNOWN" TO WS-QM-MARKER (4).
059300    MOVE "Y"       TO WS-QM-CENSORED-SW (4).
059400/
059500* ---------------------------------------------------------------
059600* WHOLESALE LOAD OF ORIGINAL-TWEETS-FILE INTO TBL-ORIGINAL-TWEET -
059700* THE WHOLE TIMELINE HAS TO BE IN MEMORY BEFORE HEADER 1 CAN BE
059800* LOOKED UP, SINCE THE HEADER WORK LIST IS NOT IN TIMELINE ORDER.
059900* STOPS EARLY ON WS-OT-MAX (5000) RATHER THAN RUN THE TABLE OFF
060000* THE END OF ITS OCCURS CLAUSE ON AN OVERSIZE TIMELINE.
060100* ---------------------------------------------------------------
060200 1100-LOAD-TIMELINE-TABLE.
060300    PERFORM 1110-READ-ORIGINAL-TWEET.
060400    PERFORM 1120-STORE-ORIGINAL-TWEET
060500        UNTIL WS-OT-EOF
060600           OR WS-OT-COUNT = WS-OT-MAX.
060700*
060800 1110-READ-ORIGINAL-TWEET.
060900*   AT-END IS THE NORMAL WAY THIS LOOP STOPS - NOT AN ERROR.
061000    READ ORIGINAL-TWEETS-FILE
061100        AT END
061200            MOVE "Y" TO WS-OT-EOF-SW
061300    END-READ.
061400
061500    IF NOT WS-OT-EOF
061600        IF NOT WS-OT-STATUS-OK
061700            DISPLAY "READ ORIGTWTS NG STATUS=" WS-OT-FILE-STATUS
061800            GO TO 9900-EXIT
061900        END-IF
062000    END-IF.
062100*
062200* COPIES THE JUST-READ ORIGTWTS ROW INTO THE NEXT TIMELINE TABLE
062300* SLOT AND READS ONE MORE - THE LOAD LOOP IN 1100 STOPS WHEN THIS
062400* PARAGRAPH'S READ SETS WS-OT-EOF OR THE TABLE FILLS.
062500 1120-STORE-ORIGINAL-TWEET.
062600    ADD 1 TO WS-OT-COUNT.
062700*   IDENTIFYING FIELDS FIRST.
062800    MOVE OT-TWEET-ID           TO WS-OT-TWEET-ID (WS-OT-COUNT).
062900    MOVE OT-TWEET-TIME         TO WS-OT-TWEET-TIME (WS-OT-COUNT).
063000    MOVE OT-TWEET-QUALITY TO WS-OT-TWEET-QUALITY (WS-OT-COUNT).
063100*   ENGAGEMENT COUNTS - NOT USED BY THIS BATCH BUT CARRIED FOR
063200    MOVE OT-TWEET-REPLY-COUNT  TO WS-OT-REPLY-COUNT (WS-OT-COUNT).
063300    MOVE OT-TWEET-RETWEET-COUNT
063400                             TO WS-OT-RETWEET-COUNT (WS-OT-COUNT).
063500    MOVE OT-TWEET-FAVORITE-COUNT
063600                           TO WS-OT-FAVORITE-COUNT (WS-OT-COUNT).
063700
063800    PERFORM 1110-READ-ORIGINAL-TWEET.
063900/
064000* ---------------------------------------------------------------
064100* READS ONE WORK-LIST ROW.  AT-END SETS WS-RPH-EOF, WHICH STOPS
064200* THE MAIN-PARA LOOP - NO STATUS CHECK IS DONE ON AN EOF READ
064300* SINCE "10" IS THE EXPECTED AT-END STATUS, NOT AN ERROR.
064400* ---------------------------------------------------------------
064500 1200-READ-HEADER.
064600    READ REPLY-HEADERS-FILE
064700        AT END
064800            MOVE "Y" TO WS-RPH-EOF-SW
064900    END-READ.
065000
065100    IF WS-RPH-EOF
065200        CONTINUE
065300    ELSE
065400        IF NOT WS-RPH-STATUS-OK
065500            DISPLAY "READ RPHEADRS NG STATUS=" WS-RPH-FILE-STATUS
065600            GO TO 9900-EXIT
065700        END-IF
065800        ADD 1 TO WS-HEADERS-READ-CT
065900*       COPY THE KEY FIELDS INTO THE PER-HEADER WORKING AREA -
066000*       3000 AND EVERYTHING IT PERFORMS READS FROM HERE, NEVER
066100*       FROM THE FD RECORD DIRECTLY.
066200        MOVE RPH-PAGE-ID       TO WS-CURR-PAGE-ID
066300        MOVE RPH-NUM-REPLIES   TO WS-CURR-NUM-REPLIES
066400        MOVE RPH-COMPLETE      TO WS-CURR-COMPLETE
066500    END-IF.
066600/
066700* ---------------------------------------------------------------
066800* READS ONE ROW OF THE CAPTURED-REPLY-PAGE FILE INTO THE LOOK-
066900* AHEAD BUFFER WS-RPT-BUFFER.  WS-RPT-PENDING-SW TELLS THE
067000* CALLERS (3210, 3250) WHETHER THE BUFFER HOLDS A ROW THEY CAN
067100* STILL USE OR WHETHER THE FILE HAS RUN OUT.
067200* ---------------------------------------------------------------
067300 1300-READ-REPLY-TWEET.
067400*   AT-END HERE JUST MEANS THE CAPTURE FILE IS EXHAUSTED - THE
067500    READ REPLY-TWEETS-FILE
067600        AT END
067700            MOVE "Y" TO WS-RPT-EOF-SW
067800    END-READ.
067900
068000    IF WS-RPT-EOF
068100        MOVE "N" TO WS-RPT-PENDING-SW
068200    ELSE
068300        IF NOT WS-RPT-STATUS-OK
068400            DISPLAY "READ RPTWEETS NG STATUS=" WS-RPT-FILE-STATUS
068500            GO TO 9900-EXIT
068600        END-IF
068700        MOVE "Y" TO WS-RPT-PENDING-SW
068800        MOVE RPT-PAGE-ID       TO WS-RPT-BUF-PAGE-ID
068900        MOVE RPT-TWEET-ID      TO WS-RPT-BUF-TWEET-ID
069000        MOVE RPT-TIME          TO WS-RPT-BUF-TIME
069100        MOVE RPT-REPLY-COUNT   TO WS-RPT-BUF-REPLY-COUNT
069200        MOVE RPT-RETWEET-COUNT TO WS-RPT-BUF-RETWEET-COUNT
069300        MOVE RPT-FAVORITE-COUNT
069400                               TO WS-RPT-BUF-FAVORITE-COUNT
069500    END-IF.
069600/
069700* ---------------------------------------------------------------
069800* ONE PASS OF THE MAIN LOOP - PROCESS THE CURRENT HEADER, READ
069900* THE NEXT ONE, THEN TICK THE RUNAWAY GUARD.  MAIN-PARA'S
070000* PERFORM ... UNTIL WS-RPH-EOF RE-ENTERS HERE UNTIL THE WORK
070100* LIST IS EXHAUSTED.
070200* ---------------------------------------------------------------
070300 2000-PROCESS-HEADERS.
070400*   DOES ALL THE WORK FOR THE HEADER CURRENTLY IN WS-CURRENT-
070500    PERFORM 3000-PROCESS-ONE-HEADER.
070600*   ADVANCES THE WORK LIST - MAY SET WS-RPH-EOF AND END THE
070700    PERFORM 1200-READ-HEADER.
070800
070900*   RUNAWAY GUARD - SEE THE 01 LEVEL DECLARATION NOTE.
071000    ADD 1 TO TEMP-COUNTER.
071100    IF TEMP-COUNTER > 9999999
071200        DISPLAY "EZIAUD001 RUNAWAY GUARD TRIPPED ON HEADER LOOP"
071300        GO TO 9900-EXIT
071400    END-IF.
071500*
071600* ---------------------------------------------------------------
071700* ORIGINAL TWEET NOT ON THE TIMELINE IS A LEGITIMATE OUTCOME
071800* (THE ORIGINAL WAS DELETED, OR NEVER LANDED IN THE SCRAPE RUN
071900* THAT BUILT ORIGTWTS) - NOT AN ERROR.  NO REPORT-ITEM IS WRITTEN
072000* FOR THIS HEADER, BUT RPTWEETS STILL HAS TO BE ADVANCED PAST
072100* THIS PAGE'S ROWS BEFORE THE NEXT HEADER IS PROCESSED, OR THE
072200* LOOK-AHEAD BUFFER STAYS ON THE SKIPPED PAGE AND EVERY HEADER
072300* AFTER THIS ONE READS ZERO CAPTURED ROWS FOR THE WRONG REASON.
072400* AUD-131 - ELSE BRANCH BELOW ADDED THE 3250 DRAIN CALL.          AUD-131 
072500* ---------------------------------------------------------------
072600 3000-PROCESS-ONE-HEADER.
072700*   CLEARS EVERY METRIC/SWITCH/ORDER FIELD BACK TO ITS DEFAULT
072800    INITIALIZE WS-METRICS.
072900*   FIRST GATE - IS THE ORIGINAL TWEET ON THE TIMELINE AT ALL.
073000    PERFORM 7100-SEARCH-TIMELINE.
073100
073200    IF WS-TIMELINE-FOUND
073300*       ON THE TIMELINE - LOAD THE PAGE, WORK THE TWO METRICS
073400*       THAT DO NOT NEED A RE-SORT, THEN LOOK FOR THE ORIGINAL'S
073500*       OWN ROW AMONG THE CAPTURED ROWS.
073600        PERFORM 3200-LOAD-CAPTURED-ROWS
073700        PERFORM 3300-COMPUTE-BASIC-METRICS
073800        PERFORM 7200-SEARCH-CAPTURED-ROWS
073900*       SECOND GATE - WAS THE ORIGINAL'S OWN ROW ITSELF CAPTURED.
074000        IF WS-FOUND
074100*           RE-SORT BOTH WAYS, COMPARE THE PAGE POSITION AGAINST
074200*           EACH, THEN RUN THE FOUND RULE LADDER.
074300            PERFORM 4100-BUILD-INTERACTION-ORDER
074400                THRU 4105-SORT-AND-LOCATE-INTERACTION
074500            PERFORM 4200-BUILD-DATE-ORDER
074600            PERFORM 4300-COMPUTE-ORDER-PERCENTS
074700            PERFORM 4900-CLASSIFY-FOUND
074800        ELSE
074900*           NEVER TURNED UP ON THE PAGE - RUN THE NOT-FOUND
075000*           RULE LADDER INSTEAD.
075100            PERFORM 5900-CLASSIFY-NOT-FOUND
075200        END-IF
075300        PERFORM 6000-WRITE-REPORT-ITEM
075400    ELSE
075500        PERFORM 3250-SKIP-CAPTURED-ROWS
075600        ADD 1 TO WS-SKIPPED-NOT-ON-FILE-CT
075700    END-IF.
075800/
075900* ---------------------------------------------------------------
076000* LOADS THIS PAGE'S CAPTURED ROWS INTO TBL-CAP-ENTRY, UP TO
076100* WS-CAP-MAX ROWS.  RPTWEETS ROWS FOR ONE PAGE CAN RUN PAST THAT
076200* CAP ON A HEAVILY-REPLIED TWEET, SO 3250-SKIP-CAPTURED-ROWS IS
076300* CALLED AFTERWARD TO READ PAST (AND DISCARD) ANY ROWS LEFT OVER
076400* FOR THIS SAME PAGE - OTHERWISE THE BUFFER IS LEFT SITTING ON A
076500* ROW THAT BELONGS TO THE PAGE JUST FINISHED, AND THE NEXT
076600* HEADER'S LOAD SEES A PAGE-ID MISMATCH ON ITS FIRST COMPARE.
076700* AUD-131 - TRAILING PERFORM 3250 BELOW ADDED FOR THIS REASON.    AUD-131 
076800* ---------------------------------------------------------------
076900 3200-LOAD-CAPTURED-ROWS.
077000*   TABLE STARTS EMPTY - 3210 BUILDS IT BACK UP ONE ROW AT A
077100    MOVE ZERO TO WS-CAP-COUNT.
077200
077300    PERFORM 3210-STORE-CAPTURED-ROW
077400        UNTIL (NOT WS-RPT-PENDING)
077500           OR (WS-RPT-BUF-PAGE-ID NOT = WS-CURR-PAGE-ID)
077600           OR (WS-CAP-COUNT = WS-CAP-MAX).
077700
077800    PERFORM 3250-SKIP-CAPTURED-ROWS.
077900*
078000* STORES ONE CAPTURED ROW AND COMPUTES ITS INTERACTION SCORE
078100* (4 X REPLY + 2 X RETWEET + FAVORITE) ONCE, HERE, SO NOTHING
078200* DOWNSTREAM HAS TO RECOMPUTE IT ON EVERY SORT PASS.
078300 3210-STORE-CAPTURED-ROW.
078400*   NEXT FREE SLOT IN TBL-CAP-ENTRY.
078500    ADD 1 TO WS-CAP-COUNT.
078600*   IDENTIFYING FIELDS FIRST, THEN ENGAGEMENT COUNTS.
078700    MOVE WS-RPT-BUF-TWEET-ID TO WS-CAP-TWEET-ID (WS-CAP-COUNT).
078800    MOVE WS-RPT-BUF-TIME          TO WS-CAP-TIME (WS-CAP-COUNT).
078900    MOVE WS-RPT-BUF-REPLY-COUNT
079000                           TO WS-CAP-REPLY-COUNT (WS-CAP-COUNT).
079100    MOVE WS-RPT-BUF-RETWEET-COUNT
079200                           TO WS-CAP-RETWEET-COUNT (WS-CAP-COUNT).
079300    MOVE WS-RPT-BUF-FAVORITE-COUNT
079400                       TO WS-CAP-FAVORITE-COUNT (WS-CAP-COUNT).
079500    COMPUTE WS-CAP-SCORE (WS-CAP-COUNT) =
079600              4 * WS-CAP-REPLY-COUNT (WS-CAP-COUNT)
079700            + 2 * WS-CAP-RETWEET-COUNT (WS-CAP-COUNT)
079800            +     WS-CAP-FAVORITE-COUNT (WS-CAP-COUNT).
079900
080000*   ADVANCE THE LOOK-AHEAD BUFFER PAST THE ROW JUST STORED.
080100    PERFORM 1300-READ-REPLY-TWEET.
080200/
080300* ---------------------------------------------------------------
080400* DRAINS - READS PAST WITHOUT STORING - WHATEVER RPTWEETS ROWS
080500* ARE LEFT FOR WS-CURR-PAGE-ID.  CALLED BOTH WHEN A PAGE WAS
080600* NEVER LOADED AT ALL (ORIGINAL TWEET NOT ON TIMELINE) AND WHEN
080700* 3200-LOAD-CAPTURED-ROWS STOPPED EARLY ON THE WS-CAP-MAX CUTOFF.
080800* IF THE BUFFER IS ALREADY PAST THIS PAGE OR AT END OF FILE THE
080900* UNTIL TEST IS SATISFIED ON ENTRY AND THIS PARAGRAPH IS A NO-OP.
081000* ---------------------------------------------------------------
081100 3250-SKIP-CAPTURED-ROWS.
081200    PERFORM 1300-READ-REPLY-TWEET
081300        UNTIL (NOT WS-RPT-PENDING)
081400           OR (WS-RPT-BUF-PAGE-ID NOT = WS-CURR-PAGE-ID).
081500/
081600* ---------------------------------------------------------------
081700* THE TWO METRICS THAT DO NOT NEED THE CAPTURED ROWS RE-SORTED -
081800* HOW MANY CAPTURED REPLIES ARE NEWER THAN THE ORIGINAL (ALWAYS
081900* ZERO FOR A GENUINE REPLY, BUT SCRAPE TIMING SKEW CAN MAKE IT
082000* POSITIVE) AND HOW COMPLETE THIS CAPTURE IS AGAINST THE
082100* HEADER'S OWN RPH-NUM-REPLIES COUNT.  BOTH GO THROUGH THE SAME
082200* FLOOR-PERCENT HELPER USED EVERYWHERE ELSE IN THIS PROGRAM.
082300* ---------------------------------------------------------------
082400 3300-COMPUTE-BASIC-METRICS.
082500*   ACCUMULATOR RESET BEFORE THE VARYING LOOP BELOW.
082600    MOVE ZERO TO WS-NUM-NEWER-TWEETS.
082700
082800    PERFORM 3310-COUNT-ONE-NEWER-TWEET
082900        VARYING SUB1 FROM 1 BY 1
083000        UNTIL SUB1 > WS-CAP-COUNT.
083100
083200    MOVE WS-NUM-NEWER-TWEETS     TO WS-FP-NUMERATOR.
083300    MOVE WS-CURR-NUM-REPLIES     TO WS-FP-DENOMINATOR.
083400    PERFORM 8700-COMPUTE-FLOOR-PERCENT.
083500    MOVE WS-FP-RESULT            TO WS-PERCENT-NEWER-TWEETS.
083600
083700    MOVE WS-CAP-COUNT            TO WS-FP-NUMERATOR.
083800    MOVE WS-CURR-NUM-REPLIES     TO WS-FP-DENOMINATOR.
083900    PERFORM 8700-COMPUTE-FLOOR-PERCENT.
084000    MOVE WS-FP-RESULT            TO WS-PERCENT-COMPLETE.
084100*
084200* WS-OT-FOUND-IX WAS SET BY 7110-COMPARE-TIMELINE-ENTRY WHEN THE
084300* ORIGINAL TWEET WAS LOCATED - IT POINTS AT THAT TIMELINE ENTRY
084400* FOR THE WHOLE OF THIS HEADER'S PROCESSING.
084500 3310-COUNT-ONE-NEWER-TWEET.
084600    IF WS-CAP-TIME (SUB1) > WS-OT-TWEET-TIME (WS-OT-FOUND-IX)
084700        ADD 1 TO WS-NUM-NEWER-TWEETS
084800    END-IF.
084900/
085000* ---------------------------------------------------------------
085100* RE-SORT SERIES (4100-4120/4200-4220).  COPY THE CAPTURED-ROW
085200* KEYS INTO A SEPARATE WORK TABLE, SORT THE WORK TABLE, THEN
085300* FIND WHERE THE PAGE'S OWN TWEET (WS-CAP-IX, SET BY 7210) LANDED
085400* IN THE SORTED ORDER.  TWO PASSES - ONE BY INTERACTION SCORE
085500* DESCENDING, ONE BY CAPTURE TIME ASCENDING - EACH OVER ITS OWN
085600* WORK TABLE SO NEITHER SORT DISTURBS THE OTHER'S ORDERING.
085700* ---------------------------------------------------------------
085800* 120826 RFH AUD-140 - SPLIT OFF 4105 BELOW SO THE CALLER IN 3000
085900* CAN PERFORM THE PAIR AS A THRU RANGE - SEE CHANGE LOG HEADER.
086000 4100-BUILD-INTERACTION-ORDER.
086100*   WORK TABLE STARTS EMPTY EVERY HEADER - SIZED TO MATCH THE
086200    MOVE WS-CAP-COUNT TO WS-IOW-COUNT.
086300
086400    PERFORM 4110-COPY-INTERACTION-KEY
086500        VARYING SUB1 FROM 1 BY 1
086600        UNTIL SUB1 > WS-CAP-COUNT.
086700*
086800* SORTS THE WORK TABLE JUST BUILT ABOVE, THEN LOCATES THE PAGE'S
086900* OWN TWEET WITHIN IT - SPLIT OUT OF 4100 SO THE CALLER CAN RUN
087000* THE PAIR AS ONE PERFORM ... THRU RANGE.
087100 4105-SORT-AND-LOCATE-INTERACTION.
087200    PERFORM 8100-SORT-BY-INTERACTION.
087300
087400    PERFORM 4120-FIND-INTERACTION-POSITION
087500        VARYING SUB1 FROM 1 BY 1
087600        UNTIL (SUB1 > WS-IOW-COUNT)
087700           OR (WS-INTERACTION-ORDER NOT = ZERO).
087800*
087900* COPIES ONE CAPTURED ROW'S SCORE AND ITS ORIGINAL SUBSCRIPT INTO
088000* THE INTERACTION WORK TABLE - THE ORIGINAL SUBSCRIPT IS WHAT
088100* LETS 4120 FIND THE ROW AGAIN AFTER THE SORT SCRAMBLES ITS
088200* POSITION.
088300 4110-COPY-INTERACTION-KEY.
088400    MOVE WS-CAP-SCORE (SUB1)     TO WS-IOW-KEY (SUB1).
088500    MOVE SUB1                    TO WS-IOW-ORIG-IX (SUB1).
088600*
088700* SUB1 HERE WALKS THE SORTED WORK TABLE, NOT THE CAPTURED ROWS -
088800* WHEN ITS ORIG-IX MATCHES WS-CAP-IX (THE PAGE'S OWN TWEET, SET
088900* BY 7210-COMPARE-CAPTURED-ROW), SUB1 IS THAT TWEET'S 1-BASED
089000* RANK BY INTERACTION SCORE.
089100 4120-FIND-INTERACTION-POSITION.
089200    IF WS-IOW-ORIG-IX (SUB1) = WS-CAP-IX
089300        MOVE SUB1 TO WS-INTERACTION-ORDER
089400    END-IF.
089500/
089600* SAME SHAPE AS 4100-BUILD-INTERACTION-ORDER, BY CAPTURE TIME
089700* ASCENDING INSTEAD OF SCORE DESCENDING.
089800 4200-BUILD-DATE-ORDER.
089900*   SAME SIZING STEP AS 4100, OVER THE DATE WORK TABLE.
090000    MOVE WS-CAP-COUNT TO WS-DOW-COUNT.
090100
090200    PERFORM 4210-COPY-DATE-KEY
090300        VARYING SUB1 FROM 1 BY 1
090400        UNTIL SUB1 > WS-CAP-COUNT.
090500
090600    PERFORM 8200-SORT-BY-DATE.
090700
090800    PERFORM 4220-FIND-DATE-POSITION
090900        VARYING SUB1 FROM 1 BY 1
091000        UNTIL (SUB1 > WS-DOW-COUNT)
091100           OR (WS-DATE-ORDER NOT = ZERO).
091200*
091300 4210-COPY-DATE-KEY.
091400    MOVE WS-CAP-TIME (SUB1)      TO WS-DOW-KEY (SUB1).
091500    MOVE SUB1                    TO WS-DOW-ORIG-IX (SUB1).
091600*
091700* SAME TRICK AS 4120, OVER THE DATE WORK TABLE - SUB1 LANDS ON
091800* THE PAGE'S OWN TWEET'S 1-BASED RANK BY CAPTURE TIME.
091900 4220-FIND-DATE-POSITION.
092000    IF WS-DOW-ORIG-IX (SUB1) = WS-CAP-IX
092100        MOVE SUB1 TO WS-DATE-ORDER
092200    END-IF.
092300/
092400* ---------------------------------------------------------------
092500* HOW FAR THE PAGE'S ACTUAL POSITION (WS-PAGE-ORDER, SET BY
092600* 7210) SITS FROM WHERE RECENCY/ENGAGEMENT ALONE WOULD HAVE PUT
092700* IT - A POSITIVE PERCENT MEANS THE REPLY IS BURIED DEEPER THAN
092800* IT WOULD BE ON MERIT, A NEGATIVE ONE MEANS IT IS PROMOTED.
092900* ---------------------------------------------------------------
093000 4300-COMPUTE-ORDER-PERCENTS.
093100*   FIRST COMPARISON - PAGE POSITION AGAINST INTEREST-ONLY RANK.
093200    COMPUTE WS-FP-NUMERATOR =
093300              WS-INTERACTION-ORDER - WS-PAGE-ORDER.
093400    MOVE WS-CURR-NUM-REPLIES     TO WS-FP-DENOMINATOR.
093500    PERFORM 8700-COMPUTE-FLOOR-PERCENT.
093600    MOVE WS-FP-RESULT            TO WS-PCT-VS-INTERACTION-ORDER.
093700
093800*   SECOND COMPARISON - PAGE POSITION AGAINST RECENCY-ONLY RANK.
093900    COMPUTE WS-FP-NUMERATOR =
094000              WS-DATE-ORDER - WS-PAGE-ORDER.
094100    MOVE WS-CURR-NUM-REPLIES     TO WS-FP-DENOMINATOR.
094200    PERFORM 8700-COMPUTE-FLOOR-PERCENT.
094300    MOVE WS-FP-RESULT            TO WS-PCT-VS-DATE-ORDER.
094400/
094500* ---------------------------------------------------------------
094600* FOUND RULE LADDER (BUSINESS RULE - FIRST MATCH WINS).  A
094700* QUALITY-TEXT HIT TAKES PRIORITY OVER EVERYTHING ELSE - A
094800* CENSORED REPLY IS CENSORED REGARDLESS OF WHERE IT RANKS.
094900* AFTER THAT THE PAGE POSITION AND THE TWO ORDER-PERCENT
095000* COMPARISONS (SET BY 4300) DECIDE HOW VISIBLE THE REPLY IS.
095100* ---------------------------------------------------------------
095200 4900-CLASSIFY-FOUND.
095300    MOVE WS-FOUND-TWEET-QUALITY  TO WS-QUALITY-LOWER.
095400    PERFORM 8800-SCAN-QUALITY-TEXT.
095500
095600    EVALUATE TRUE
095700*       QUALITY TEXT SAYS THE PLATFORM TOOK IT DOWN - OVERRIDES
095800*       EVERYTHING ELSE BELOW.
095900        WHEN WS-QUALITY-HIDDEN
096000            SET WS-STATUS-CENSORED-HIDDEN   TO TRUE
096100*       TOP TWO ON THE CAPTURED PAGE - VISIBLE REGARDLESS OF
096200*       WHAT THE ORDER-PERCENTS SAY.
096300        WHEN WS-PAGE-ORDER <= 2
096400            SET WS-STATUS-VISIBLE-BEST      TO TRUE
096500*       RANKED OVER HALF BETTER THAN BOTH PREDICTORS - PROMOTED.
096600        WHEN WS-PCT-VS-INTERACTION-ORDER > 50
096700         AND WS-PCT-VS-DATE-ORDER > 50
096800            SET WS-STATUS-VISIBLE-BETTER    TO TRUE
096900*       AT OR ABOVE WHAT BOTH PREDICTORS WOULD GIVE IT.
097000        WHEN WS-PCT-VS-INTERACTION-ORDER >= 0
097100         AND WS-PCT-VS-DATE-ORDER >= 0
097200            SET WS-STATUS-VISIBLE-NORMAL    TO TRUE
097300*       UP TO HALF WORSE THAN PREDICTED - MILD DOWN-RANKING.
097400        WHEN WS-PCT-VS-INTERACTION-ORDER >= -50
097500         AND WS-PCT-VS-DATE-ORDER >= -50
097600            SET WS-STATUS-VISIBLE-WORSE     TO TRUE
097700*       MORE THAN HALF WORSE THAN PREDICTED ON BOTH MEASURES.
097800        WHEN OTHER
097900            SET WS-STATUS-VISIBLE-WORST     TO TRUE
098000    END-EVALUATE.
098100/
098200* ---------------------------------------------------------------
098300* NOT-FOUND RULE LADDER (BUSINESS RULE - FIRST MATCH WINS).  THE
098400* ORIGINAL TWEET IS ON THE TIMELINE BUT ITS OWN ROW NEVER TURNED
098500* UP IN THE CAPTURED PAGE - RPH-COMPLETE TELLS US WHETHER THE
098600* CAPTURE RUN SAW THE WHOLE PAGE (IF SO, AND THE ROW IS STILL
098700* MISSING, IT WAS CENSORED) OR RAN OUT EARLY (IN WHICH CASE THE
098800* TWO PERCENT-COMPLETE METRICS FROM 3300 DECIDE THE SEVERITY).
098900* ---------------------------------------------------------------
099000 5900-CLASSIFY-NOT-FOUND.
099100    EVALUATE TRUE
099200*       THE CAPTURE SAW THE WHOLE PAGE AND STILL NEVER FOUND
099300*       THE ORIGINAL TWEET'S ROW - IT IS GENUINELY GONE.
099400        WHEN WS-CURR-COMPLETE = "Y"
099500            SET WS-STATUS-CENSORED-NOTFOUND TO TRUE
099600*       CAPTURE STOPPED EARLY AND BOTH METRICS ARE LOW - MOST
099700*       LIKELY JUST A SHORT CAPTURE, NOT SUPPRESSION.
099800        WHEN WS-PERCENT-NEWER-TWEETS < 30
099900         AND WS-PERCENT-COMPLETE < 30
100000            SET WS-STATUS-SUPPRESSED-NORMAL TO TRUE
100100*       CAPTURE STOPPED EARLY, METRICS IN THE MIDDLE RANGE -
100200*       MODERATE SUSPICION.
100300        WHEN WS-PERCENT-NEWER-TWEETS < 70
100400         AND WS-PERCENT-COMPLETE < 70
100500            SET WS-STATUS-SUPPRESSED-WORSE  TO TRUE
100600*       CAPTURE STOPPED EARLY, METRICS HIGH - STRONG SUSPICION
100700*       OF SUPPRESSION.
100800        WHEN OTHER
100900            SET WS-STATUS-SUPPRESSED-WORST  TO TRUE
101000    END-EVALUATE.
101100/
101200* ---------------------------------------------------------------
101300* ASSEMBLES ONE REPORT-ITEM-REC FROM THE METRICS AND CLASSIFI-
101400* CATION BUILT UP OVER 3000-PROCESS-ONE-HEADER'S PERFORMS AND
101500* WRITES IT.  INITIALIZE FIRST SO ANY FIELD THE NOT-FOUND PATH
101600* NEVER TOUCHED (INTERACTION-ORDER, DATE-ORDER AND THE TWO
101700* ORDER-PERCENTS, WHICH ONLY 4300 SETS) GOES OUT ZERO RATHER
101800* THAN CARRYING A PRIOR HEADER'S VALUE.
101900* ---------------------------------------------------------------
102000 6000-WRITE-REPORT-ITEM.
102100    INITIALIZE REPORT-ITEM-REC.
102200*   IDENTIFYING FIELDS, COPIED STRAIGHT FROM THE HEADER.
102300    MOVE WS-CURR-PAGE-ID             TO RI-PAGE-ID.
102400    MOVE WS-CURR-NUM-REPLIES         TO RI-TOTAL-REPLIES.
102500*   BASIC METRICS FROM 3300 - SET ON EVERY HEADER THAT MADE IT
102600*   THIS FAR, FOUND OR NOT.
102700    MOVE WS-NUM-NEWER-TWEETS         TO RI-NUM-NEWER-TWEETS.
102800    MOVE WS-PERCENT-NEWER-TWEETS     TO RI-PERCENT-NEWER-TWEETS.
102900    MOVE WS-PERCENT-COMPLETE         TO RI-PERCENT-COMPLETE.
103000*   WS-FOUND-SW IS "Y"/"N", THE SAME DOMAIN AS RI-FOUND-FLAG -
103100*   NO TRANSLATION NEEDED.
103200    MOVE WS-FOUND-SW                 TO RI-FOUND-FLAG.
103300*   ORDER FIELDS - ZERO (FROM THE INITIALIZE ABOVE) ON THE
103400*   NOT-FOUND PATH, SINCE 4100/4200/4300 NEVER RUN FOR IT.
103500    MOVE WS-PAGE-ORDER               TO RI-PAGE-ORDER.
103600    MOVE WS-INTERACTION-ORDER        TO RI-INTERACTION-ORDER.
103700    MOVE WS-DATE-ORDER                TO RI-DATE-ORDER.
103800    MOVE WS-PCT-VS-INTERACTION-ORDER
103900              TO RI-PCT-VS-INTERACTION-ORDER.
104000    MOVE WS-PCT-VS-DATE-ORDER        TO RI-PCT-VS-DATE-ORDER.
104100*   ONE OF THE TEN 88-LEVELS SET UNDER TRUE BY 4900 OR 5900.
104200    MOVE WS-TWEET-STATUS             TO RI-TWEET-STATUS.
104300
104400*   THE ONLY WRITE IN THE WHOLE PROGRAM - ONE ROW PER HEADER
104500    WRITE REPORT-ITEM-REC.
104600    IF NOT WS-RI-STATUS-OK
104700        DISPLAY "WRITE REPORT-ITEMS NG STATUS=" WS-RI-FILE-STATUS
104800        GO TO 9900-EXIT
104900    END-IF.
105000
105100    ADD 1 TO WS-ITEMS-WRITTEN-CT.
105200/
105300* ---------------------------------------------------------------
105400* TABLE-SEARCH HELPERS - RESTATE THE SHOP'S OLD "_SS" SINGLE-
105500* SELECT CALL PATTERN AS A LINEAR SEARCH OF AN IN-MEMORY TABLE.
105600* ---------------------------------------------------------------
105700 7100-SEARCH-TIMELINE.
105800*   RESET BEFORE EVERY HEADER - 7110 SETS IT "Y" ON A HIT.
105900    MOVE "N" TO WS-TIMELINE-FOUND-SW.
106000*   START THE INDEXED SEARCH AT THE FIRST TIMELINE ENTRY.
106100    SET WS-OT-IX TO 1.
106200
106300    PERFORM 7110-COMPARE-TIMELINE-ENTRY
106400        VARYING WS-OT-IX FROM 1 BY 1
106500        UNTIL (WS-OT-IX > WS-OT-COUNT)
106600           OR WS-TIMELINE-FOUND.
106700* ONE-ENTRY TEST, CALLED ONCE PER SUBSCRIPT BY THE PERFORM
106800* VARYING ABOVE - KEPT AS ITS OWN PARAGRAPH SO THE VARYING LOOP
106900* READS AS A SINGLE STATEMENT.
107000 7110-COMPARE-TIMELINE-ENTRY.
107100    IF WS-OT-TWEET-ID (WS-OT-IX) = WS-CURR-PAGE-ID
107200        MOVE "Y" TO WS-TIMELINE-FOUND-SW
107300        SET WS-OT-FOUND-IX TO WS-OT-IX
107400    END-IF.
107500/
107600* ---------------------------------------------------------------
107700* SEARCHES THIS PAGE'S CAPTURED ROWS FOR THE ORIGINAL TWEET
107800* ITSELF.  WS-PAGE-ORDER COMES OUT AS THE ROW'S 1-BASED POSITION
107900* IN CAPTURE ORDER (THE ORDER THE PAGE ACTUALLY DISPLAYED IN),
108000* WS-CAP-IX AS ITS SUBSCRIPT FOR THE 4120/4220 LOOKUPS LATER.
108100* ---------------------------------------------------------------
108200 7200-SEARCH-CAPTURED-ROWS.
108300*   RESET BEFORE EVERY HEADER - 7210 SETS IT "Y" ON A HIT.
108400    MOVE "N" TO WS-FOUND-SW.
108500*   RESET ALONGSIDE WS-FOUND-SW - STAYS ZERO IF NEVER FOUND.
108600    MOVE ZERO TO WS-PAGE-ORDER.
108700
108800    PERFORM 7210-COMPARE-CAPTURED-ROW
108900        VARYING SUB1 FROM 1 BY 1
109000        UNTIL (SUB1 > WS-CAP-COUNT)
109100           OR WS-FOUND.
109200* SAME SHAPE AS 7110 ABOVE, OVER THE CAPTURED-ROWS TABLE
109300* INSTEAD OF THE TIMELINE TABLE.
109400 7210-COMPARE-CAPTURED-ROW.
109500    IF WS-CAP-TWEET-ID (SUB1) = WS-CURR-PAGE-ID
109600        MOVE "Y" TO WS-FOUND-SW
109700        MOVE SUB1 TO WS-PAGE-ORDER
109800        SET WS-CAP-IX TO SUB1
109900        MOVE WS-OT-TWEET-QUALITY (WS-OT-FOUND-IX)
110000                               TO WS-FOUND-TWEET-QUALITY
110100    END-IF.
110200/
110300* ---------------------------------------------------------------
110400* ADJACENT-SWAP (BUBBLE) SORTS OVER THE SMALL PER-PAGE WORK
110500* TABLES.  SWAP ONLY ON A STRICT INEQUALITY SO TIED KEYS KEEP
110600* THEIR ORIGINAL CAPTURED-ROW ORDER - A STABLE SORT, AS THE
110700* BUSINESS RULE REQUIRES.  SAME SHAPE AS THE SHOP'S OWN OCCURS-
110800* TABLE LOOPS (SEE EZITRAK0063 6550-SERIES) - NO SORT VERB, NO
110900* INTRINSIC FUNCTIONS.
111000* ---------------------------------------------------------------
111100 8100-SORT-BY-INTERACTION.
111200*   A SINGLE-ROW PAGE IS ALREADY SORTED - SKIP THE PASS LOOP.
111300    IF WS-IOW-COUNT > 1
111400        MOVE "Y" TO WS-SWAP-SW
111500        PERFORM 8110-INTERACTION-PASS UNTIL NOT WS-SWAP-MADE
111600    END-IF.
111700* ONE FULL PASS OVER WS-INT-ORDER-TBL - RESETS THE SWAP FLAG,
111800* THEN LETS 8120 SET IT BACK TO "Y" IF ANYTHING MOVED.
111900 8110-INTERACTION-PASS.
112000    MOVE "N" TO WS-SWAP-SW.
112100
112200    PERFORM 8120-INTERACTION-COMPARE
112300        VARYING SUB1 FROM 1 BY 1
112400        UNTIL SUB1 > WS-IOW-COUNT - 1.
112500*
112600* SWAPS ADJACENT ENTRIES WHEN THE LEFT SCORE IS STRICTLY LOWER -
112700* EQUAL SCORES ARE LEFT IN PLACE, WHICH IS WHAT KEEPS THE SORT
112800* STABLE.
112900 8120-INTERACTION-COMPARE.
113000    IF WS-IOW-KEY (SUB1) < WS-IOW-KEY (SUB1 + 1)
113100        MOVE WS-IOW-KEY (SUB1)      TO WS-TEMP-KEY
113200        MOVE WS-IOW-ORIG-IX (SUB1)  TO WS-TEMP-ORIG-IX
113300        MOVE WS-IOW-KEY (SUB1 + 1)     TO WS-IOW-KEY (SUB1)
113400        MOVE WS-IOW-ORIG-IX (SUB1 + 1) TO WS-IOW-ORIG-IX (SUB1)
113500        MOVE WS-TEMP-KEY             TO WS-IOW-KEY (SUB1 + 1)
113600        MOVE WS-TEMP-ORIG-IX         TO WS-IOW-ORIG-IX (SUB1 + 1)
113700        MOVE "Y" TO WS-SWAP-SW
113800    END-IF.
113900/
114000 8200-SORT-BY-DATE.
114100*   SAME SHORT-CIRCUIT AS 8100 ABOVE, ONE-ROW PAGES NEED NO PASS.
114200    IF WS-DOW-COUNT > 1
114300        MOVE "Y" TO WS-SWAP-SW
114400        PERFORM 8210-DATE-PASS UNTIL NOT WS-SWAP-MADE
114500    END-IF.
114600* SAME SHAPE AS 8110 ABOVE, OVER WS-DOW-COUNT INSTEAD.
114700 8210-DATE-PASS.
114800    MOVE "N" TO WS-SWAP-SW.
114900
115000    PERFORM 8220-DATE-COMPARE
115100        VARYING SUB1 FROM 1 BY 1
115200        UNTIL SUB1 > WS-DOW-COUNT - 1.
115300*
115400* SWAPS ON A STRICTLY LATER LEFT-HAND DATE - SAME TIE-PRESERVING
115500* RULE AS 8120, JUST ASCENDING INSTEAD OF DESCENDING.
115600 8220-DATE-COMPARE.
115700    IF WS-DOW-KEY (SUB1) > WS-DOW-KEY (SUB1 + 1)
115800        MOVE WS-DOW-KEY (SUB1)      TO WS-TEMP-KEY
115900        MOVE WS-DOW-ORIG-IX (SUB1)  TO WS-TEMP-ORIG-IX
116000        MOVE WS-DOW-KEY (SUB1 + 1)     TO WS-DOW-KEY (SUB1)
116100        MOVE WS-DOW-ORIG-IX (SUB1 + 1) TO WS-DOW-ORIG-IX (SUB1)
116200        MOVE WS-TEMP-KEY             TO WS-DOW-KEY (SUB1 + 1)
116300        MOVE WS-TEMP-ORIG-IX         TO WS-DOW-ORIG-IX (SUB1 + 1)
116400        MOVE "Y" TO WS-SWAP-SW
116500    END-IF.
116600/
116700* ---------------------------------------------------------------
116800* GENERIC FLOOR-PERCENT HELPER.  COBOL'S DIVIDE TRUNCATES THE
116900* QUOTIENT TOWARD ZERO; FOR A NEGATIVE SCALED NUMERATOR THAT IS
117000* NOT THE SAME AS FLOOR, SO ONE IS SUBTRACTED WHEN THERE IS A
117100* REMAINDER ON A NEGATIVE NUMERATOR.  REQ AUD-112 (SEE CHANGE
117200* LOG) WAS RAISED BECAUSE THIS WAS MISSED FIRST TIME ROUND.
117300* ---------------------------------------------------------------
117400 8700-COMPUTE-FLOOR-PERCENT.
117500    COMPUTE WS-FP-SCALED = 100 * WS-FP-NUMERATOR.
117600
117700    DIVIDE WS-FP-SCALED BY WS-FP-DENOMINATOR
117800        GIVING WS-FP-RESULT
117900        REMAINDER WS-FP-REMAINDER.
118000
118100    IF WS-FP-SCALED < ZERO AND WS-FP-REMAINDER NOT = ZERO
118200        SUBTRACT 1 FROM WS-FP-RESULT
118300    END-IF.
118400/
118500* ---------------------------------------------------------------
118600* QUALITY-TEXT SCAN.  THE SCRAPE FEED DELIVERS OT-TWEET-QUALITY
118700* ALREADY LOWER CASE MOST OF THE TIME, SO THE CLASS TEST BELOW
118800* SKIPS THE FOLD WHEN IT IS NOT NEEDED.  NO FUNCTION LOWER-CASE
118900* IN THIS SHOP'S COMPILER, SO WHEN A FOLD IS NEEDED IT IS DONE
119000* WITH INSPECT CONVERTING, THEN THE "LOW" MARKER IS LOCATED WITH
119100* A MANUAL REFERENCE-MODIFICATION SCAN - THE SAME TRICK USED ON
119200* EVERY OTHER QUALITY-MARKER LOOKUP IN THE EZIAUD SUITE.
119300* ---------------------------------------------------------------
119400 8800-SCAN-QUALITY-TEXT.
119500    IF WS-QUALITY-LOWER (1:1) IS NOT LOWER-CASE-LETTERS
119600        INSPECT WS-QUALITY-LOWER
119700            CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
119800                    TO "abcdefghijklmnopqrstuvwxyz"
119900    END-IF.
120000
120100    MOVE "N" TO WS-QUALITY-HIDDEN-SW.
120200
120300    PERFORM 8810-SCAN-ONE-POSITION
120400        VARYING WS-QUALITY-SCAN-IX FROM 1 BY 1
120500        UNTIL (WS-QUALITY-SCAN-IX > 18)
120600           OR WS-QUALITY-HIDDEN.
120700*
120800* TESTS ONE STARTING POSITION FOR THE 3-CHARACTER "LOW" MARKER -
120900* CALLED FOR EVERY POSITION 1 THRU 18 UNTIL A HIT OR THE END OF
121000* THE FIELD, SINCE COBOL HAS NO INTRINSIC STRING-SEARCH VERB IN
121100* THIS SHOP'S COMPILER.
121200 8810-SCAN-ONE-POSITION.
121300    IF WS-QUALITY-LOWER (WS-QUALITY-SCAN-IX : 3) = "low"
121400        MOVE "Y" TO WS-QUALITY-HIDDEN-SW
121500    END-IF.
121600/
121700* ---------------------------------------------------------------
121800* RUN-CLOSE PARAGRAPH.  CLOSES ALL FOUR FILES AND DISPLAYS THE
121900* THREE RUN COUNTS FOR THE OPERATOR LOG - HEADERS READ SHOULD
122000* EQUAL ITEMS WRITTEN PLUS SKIPPED-NOT-ON-FILE, A QUICK CHECK
122100* THE OPERATOR CAN MAKE WITHOUT OPENING ANY OF THE FILES.
122200* ---------------------------------------------------------------
122300 8900-FINALISATION.
122400*   ALL FOUR FILES IN ONE CLOSE, SAME FIXED ORDER THEY WERE
122500*   OPENED IN BY 1000-INITIALISATION.
122600    CLOSE ORIGINAL-TWEETS-FILE
122700          REPLY-HEADERS-FILE
122800          REPLY-TWEETS-FILE
122900          REPORT-ITEMS-FILE.
123000
123100*   THREE RUN COUNTS TO THE OPERATOR LOG - SEE THE WS-RUN-COUNTS
123200*   DECLARATION NOTE FOR THE CROSS-CHECK THESE THREE SHOULD
123300*   SATISFY.
123400    DISPLAY "EZIAUD001 HEADERS READ       = " WS-HEADERS-READ-CT.
123500    DISPLAY "EZIAUD001 REPORT ITEMS WROTE = " WS-ITEMS-WRITTEN-CT.
123600    DISPLAY "EZIAUD001 SKIPPED NOT ON FILE= "
123700             WS-SKIPPED-NOT-ON-FILE-CT.
123800*
123900* COMMON EXIT FOR BOTH NORMAL END-OF-RUN (VIA MAIN-PARA'S GO TO)
124000* AND EVERY ABNORMAL FILE-STATUS BRANCH ABOVE - STOP RUN EITHER
124100* WAY, THE DISPLAYED NG STATUS LINE (IF ANY) IS WHAT TELLS THE
124200* OPERATOR WHICH CASE THIS WAS.
124300 9900-EXIT.
124400    STOP RUN.
124500*
124600*****************************************************************
124700*                                                               *
124800*   NEXT MAINTAINER - READ THE CHANGE LOG AT THE TOP BEFORE     *
124900*   TOUCHING 3200/3250 OR 8700; BOTH HAVE BITTEN PAST            *
125000*   PROGRAMMERS ON THIS SUITE (SEE AUD-112 AND AUD-131) AND     *
125100*   ARE EASY TO GET SUBTLY WRONG AGAIN ON A QUICK FIX.          *
125200*                                                               *
125300*   END OF SOURCE EZIAUD001                                    *
125400*                                                               *
125500*****************************************************************

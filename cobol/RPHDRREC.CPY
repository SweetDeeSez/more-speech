000100*
000200*****************************************************************
000300*                                                               *
000400*   Copybook    : RPHDRREC                                     *
000500*   Record      : REPLY-PAGE-HEADER-REC                       *
000600*   Summary     : One per original reply being audited.  Says  *
000700*                 how many replies the tweet really has and    *
000800*                 whether the snapshot run captured all of     *
000900*                 them.  Drives the EZIAUD001 main work loop.  *
001000*                                                               *
001100*   USED BY     : EZIAUD001  (FD REPLY-HEADERS-FILE)            *
001200*                                                               *
001300*****************************************************************
001400*
001500*=================================================================
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* DATE      BY   REQ NO    DESCRIPTION
001900*-----------------------------------------------------------------
002000* 110394    JJN  AUD-013   ORIGINAL LAYOUT - ONE ROW PER AUDITED
002100*                          ORIGINAL REPLY.
002200* 141298    MLK  AUD-073   Y2K REVIEW - NO DATE FIELDS HELD HERE.
002300* 120826    RFH  AUD-140   DROPPED COMP-3 ON RPH-PAGE-ID TO MATCH
002400*                          THE REST OF THE SUITE - SEE OTWEETRC.
002500*-----------------------------------------------------------------
002600*
002700 01  REPLY-PAGE-HEADER-REC.
002800     05  RPH-PAGE-ID                     PIC S9(18).
002900     05  RPH-NUM-REPLIES                 PIC S9(9).
003000     05  RPH-COMPLETE                    PIC X(1).
003100         88  RPH-COMPLETE-YES                  VALUE "Y".
003200         88  RPH-COMPLETE-NO                   VALUE "N".
003300     05  FILLER                           PIC X(20).
003400*
003500* **************** END OF COPYBOOK RPHDRREC ****************

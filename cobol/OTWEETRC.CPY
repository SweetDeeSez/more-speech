000100*
000200*****************************************************************
000300*                                                               *
000400*   Copybook    : OTWEETRC                                     *
000500*   Record      : ORIGINAL-TWEET-REC                           *
000600*   Summary     : One entry on the audited user's own tweet    *
000700*                 timeline, as captured by the prior search    *
000800*                 run.  A subset of these rows are later       *
000900*                 chosen as "original replies" and carried     *
001000*                 through the audit in EZIAUD001.               *
001100*                                                               *
001200*   USED BY     : EZIAUD001  (FD ORIGINAL-TWEETS-FILE, and the *
001300*                 in-memory timeline table TBL-ORIGINAL-TWEET) *
001400*                                                               *
001500*****************************************************************
001600*
001700*=================================================================
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* DATE      BY   REQ NO    DESCRIPTION
002100*-----------------------------------------------------------------
002200* 110394    JJN  AUD-011   ORIGINAL LAYOUT FOR TIMELINE FEED.
002300* 020996    RFH  AUD-048   WIDENED TWEET-SUMMARY 120 TO 200 FOR
002400*                          LONGER DIGEST TEXT OFF THE SCRAPE FEED.
002500* 141298    MLK  AUD-073   Y2K REVIEW - NO DATE FIELDS HELD HERE,
002600*                          TIME KEPT AS RAW EPOCH INTEGER-NO CHG.
002700* 120826    RFH  AUD-140   DROPPED COMP-3 ON OT-TWEET-ID - NO
002800*                          OTHER EZI COPYBOOK PACKS A DATA FIELD,
002900*                          AND THE SCRAPE FEED DELIVERS THE ID AS
003000*                          PLAIN DIGITS ANYWAY.
003100*-----------------------------------------------------------------
003200*
003300 01  ORIGINAL-TWEET-REC.
003400     05  OT-TWEET-ID                    PIC S9(18).
003500     05  OT-TWEET-TIME                  PIC S9(10).
003600     05  OT-TWEET-QUALITY                PIC X(20).
003700     05  OT-TWEET-QUALITY-CHARS REDEFINES OT-TWEET-QUALITY
003800                                         PIC X(1) OCCURS 20 TIMES.
003900     05  OT-TWEET-REPLY-COUNT            PIC S9(9).
004000     05  OT-TWEET-RETWEET-COUNT          PIC S9(9).
004100     05  OT-TWEET-FAVORITE-COUNT         PIC S9(9).
004200     05  OT-TWEET-SUMMARY                PIC X(200).
004300     05  FILLER                          PIC X(13).
004400*
004500* **************** END OF COPYBOOK OTWEETRC ****************

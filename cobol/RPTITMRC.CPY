000100*
000200*****************************************************************
000300*                                                               *
000400*   Copybook    : RPTITMRC                                     *
000500*   Record      : REPORT-ITEM-REC                              *
000600*   Summary     : One per original reply processed.  The whole *
000700*                 output of the visibility audit - classifies  *
000800*                 the reply into one of the ten status codes   *
000900*                 below, with the order/percent figures that    *
001000*                 drove the classification.                    *
001100*                                                               *
001200*   USED BY     : EZIAUD001  (FD REPORT-ITEMS-FILE)             *
001300*                                                               *
001400*****************************************************************
001500*
001600*=================================================================
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* DATE      BY   REQ NO    DESCRIPTION
002000*-----------------------------------------------------------------
002100* 180494    JJN  AUD-014   ORIGINAL LAYOUT.
002200* 030696    RFH  AUD-051   ADDED RI-PCT-VS-INTERACTION-ORDER AND
002300*                          RI-PCT-VS-DATE-ORDER PER AUDIT TEAM
002400*                          REQUEST - THEY WERE RECOMPUTING THESE
002500*                          BY HAND FROM THE OTHER FIELDS.
002600* 141298    MLK  AUD-073   Y2K REVIEW - NO DATE FIELDS HELD HERE.
002700* 220901    RFH  AUD-099   WIDENED RI-TWEET-STATUS 12 TO 20 - THE
002800*                          SUPPRESSED_xxxx VALUES WERE TRUNCATING.
002900* 120826    RFH  AUD-140   DROPPED COMP-3 ON RI-PAGE-ID TO MATCH
003000*                          THE REST OF THE SUITE - SEE OTWEETRC.
003100*-----------------------------------------------------------------
003200*
003300 01  REPORT-ITEM-REC.
003400     05  RI-PAGE-ID                      PIC S9(18).
003500     05  RI-TOTAL-REPLIES                PIC S9(9).
003600     05  RI-NUM-NEWER-TWEETS             PIC S9(9).
003700     05  RI-PERCENT-NEWER-TWEETS         PIC S9(3).
003800     05  RI-PERCENT-COMPLETE             PIC S9(3).
003900     05  RI-FOUND-FLAG                   PIC X(1).
004000         88  RI-FOUND-YES                      VALUE "Y".
004100         88  RI-FOUND-NO                       VALUE "N".
004200     05  RI-ORDER-FIELDS.
004300         10  RI-PAGE-ORDER                PIC S9(4).
004400         10  RI-INTERACTION-ORDER         PIC S9(4).
004500         10  RI-DATE-ORDER                PIC S9(4).
004600         10  RI-PCT-VS-INTERACTION-ORDER  PIC S9(4).
004700         10  RI-PCT-VS-DATE-ORDER         PIC S9(4).
004800     05  RI-ORDER-FIELDS-X REDEFINES RI-ORDER-FIELDS
004900                                         PIC X(20).
005000     05  RI-TWEET-STATUS                 PIC X(20).
005100         88  RI-STATUS-CENSORED-HIDDEN
005200                         VALUE "CENSORED_HIDDEN     ".
005300         88  RI-STATUS-CENSORED-NOTFOUND
005400                         VALUE "CENSORED_NOTFOUND   ".
005500         88  RI-STATUS-SUPPRESSED-NORMAL
005600                         VALUE "SUPPRESSED_NORMAL   ".
005700         88  RI-STATUS-SUPPRESSED-WORSE
005800                         VALUE "SUPPRESSED_WORSE    ".
005900         88  RI-STATUS-SUPPRESSED-WORST
006000                         VALUE "SUPPRESSED_WORST    ".
006100         88  RI-STATUS-VISIBLE-BEST
006200                         VALUE "VISIBLE_BEST        ".
006300         88  RI-STATUS-VISIBLE-BETTER
006400                         VALUE "VISIBLE_BETTER      ".
006500         88  RI-STATUS-VISIBLE-NORMAL
006600                         VALUE "VISIBLE_NORMAL      ".
006700         88  RI-STATUS-VISIBLE-WORSE
006800                         VALUE "VISIBLE_WORSE       ".
006900         88  RI-STATUS-VISIBLE-WORST
007000                         VALUE "VISIBLE_WORST       ".
007100     05  FILLER                           PIC X(25).
007200*
007300* **************** END OF COPYBOOK RPTITMRC ****************

000100*
000200*****************************************************************
000300*                                                               *
000400*   Copybook    : RPTWEETC                                     *
000500*   Record      : REPLY-PAGE-TWEET-REC                        *
000600*   Summary     : One tweet found in a reply-page snapshot,    *
000700*                 as captured by the prior search run.  Rows   *
000800*                 for one page share RPT-PAGE-ID and appear    *
000900*                 contiguously in RPT-SEQ (displayed) order.   *
001000*                                                               *
001100*   USED BY     : EZIAUD001  (FD REPLY-TWEETS-FILE, and the    *
001200*                 per-page captured-row table WS-CAP-ENTRY)    *
001300*                                                               *
001400*****************************************************************
001500*
001600*=================================================================
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* DATE      BY   REQ NO    DESCRIPTION
002000*-----------------------------------------------------------------
002100* 110394    JJN  AUD-012   ORIGINAL LAYOUT FOR REPLY-PAGE FEED.
002200* 170795    JJN  AUD-030   ADDED RPT-SEQ - PAGE ORDER WAS BEING
002300*                          LOST ON RE-RUN OF A PARTIAL SNAPSHOT.
002400* 141298    MLK  AUD-073   Y2K REVIEW - TIME IS RAW EPOCH, NO CHG.
002500* 120826    RFH  AUD-140   DROPPED COMP-3 ON RPT-PAGE-ID AND
002600*                          RPT-TWEET-ID TO MATCH THE REST OF THE
002700*                          SUITE - SEE OTWEETRC.
002800*-----------------------------------------------------------------
002900*
003000 01  REPLY-PAGE-TWEET-REC.
003100     05  RPT-PAGE-ID                     PIC S9(18).
003200     05  RPT-SEQ                         PIC S9(4).
003300     05  RPT-TWEET-ID                    PIC S9(18).
003400     05  RPT-TIME                        PIC S9(10).
003500     05  RPT-ENGAGEMENT-COUNTS.
003600         10  RPT-REPLY-COUNT             PIC S9(9).
003700         10  RPT-RETWEET-COUNT           PIC S9(9).
003800         10  RPT-FAVORITE-COUNT          PIC S9(9).
003900     05  RPT-ENGAGEMENT-RAW REDEFINES RPT-ENGAGEMENT-COUNTS
004000                                         PIC X(27).
004100     05  RPT-SUMMARY                     PIC X(200).
004200     05  FILLER                          PIC X(19).
004300*
004400* **************** END OF COPYBOOK RPTWEETC ****************
